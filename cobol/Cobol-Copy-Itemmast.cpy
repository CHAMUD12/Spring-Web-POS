      *******************************************************
      ** ITEM MASTER RECORD LAYOUT
      ** USED BY ORD1000 (ORDER POSTING) AND ITM1000 (ITEM
      ** MAINTENANCE).  RECORD IS 66 BYTES, NO SLACK FOR A
      ** TRAILING FILLER, SAME AS CUSTMAST.
      **
      ** IM-ITEM-CODE-PARTS SPLITS THE GENERATED CODE THE SAME
      ** WAY CM-CUST-ID-PARTS DOES IN CUSTMAST, SO ITM1000 CAN
      ** RE-SEED ITS CODE COUNTER FROM THE EXISTING MASTER.
      **
      ** 2009-04-14  RTW  ORIGINAL COPYBOOK FOR POS MASTER FILE
      **                  CONVERSION (REQUEST 4471).
      ** 2013-08-30  RTW  ADDED IM-ITEM-CODE-PARTS REDEFINES TO
      **                  MATCH THE CUSTMAST CHANGE.
      *******************************************************

       01  IM-ITEM-MASTER-RECORD.
           05  IM-ITEM-CODE                PIC X(20).
           05  IM-ITEM-CODE-PARTS REDEFINES IM-ITEM-CODE.
               10  IM-ITEM-CODE-PREFIX     PIC X(05).
               10  IM-ITEM-CODE-SEQ-X      PIC X(15).
               10  IM-ITEM-CODE-SEQ REDEFINES IM-ITEM-CODE-SEQ-X
                                           PIC 9(15).
           05  IM-ITEM-DESC                 PIC X(30).
           05  IM-ITEM-PRICE                PIC S9(7)V99.
           05  IM-ITEM-QTY                  PIC 9(7).
