      *******************************************************
      ** CUSTOMER MASTER RECORD LAYOUT
      ** USED BY ORD1000 (ORDER POSTING) AND CST2000 (CUSTOMER
      ** MAINTENANCE).  RECORD IS 145 BYTES, NO SLACK FOR A
      ** TRAILING FILLER -- THE FIVE FIELDS BELOW ACCOUNT FOR
      ** THE FULL WIDTH, THE SAME WAY THE SHOP'S OWN INVENTORY
      ** MASTER RECORD CARRIES NO FILLER EITHER.
      **
      ** CM-CUST-ID-PARTS SPLITS THE GENERATED ID INTO ITS
      ** LITERAL PREFIX AND ITS NUMERIC RUN-SEQUENCE SUFFIX SO
      ** THE ADD PARAGRAPHS CAN SEED THE NEXT ID FROM THE
      ** HIGHEST ONE ALREADY ON FILE.
      **
      ** 2009-04-14  RTW  ORIGINAL COPYBOOK FOR POS MASTER FILE
      **                  CONVERSION (REQUEST 4471).
      ** 2013-08-30  RTW  ADDED CM-CUST-ID-PARTS REDEFINES SO
      **                  CST2000 CAN RE-SEED ITS ID COUNTER.
      *******************************************************

       01  CM-CUSTOMER-MASTER-RECORD.
           05  CM-CUST-ID                  PIC X(20).
           05  CM-CUST-ID-PARTS REDEFINES CM-CUST-ID.
               10  CM-CUST-ID-PREFIX       PIC X(09).
               10  CM-CUST-ID-SEQ-X        PIC X(11).
               10  CM-CUST-ID-SEQ REDEFINES CM-CUST-ID-SEQ-X
                                           PIC 9(11).
           05  CM-CUST-NAME                PIC X(30).
           05  CM-CUST-ADDRESS             PIC X(40).
           05  CM-CUST-MOBILE              PIC X(15).
           05  CM-CUST-PROFILE             PIC X(40).
