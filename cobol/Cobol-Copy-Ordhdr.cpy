      *******************************************************
      ** ORDER HEADER RECORD LAYOUT -- OUTPUT OF ORD1000 TO THE
      ** ORDER-OUT FILE.  RECORD IS 80 BYTES; THE FIVE FIELDS
      ** BELOW LEAVE 9 BYTES OF TRAILING FILLER.
      **
      ** 2011-02-18  RTW  ORIGINAL COPYBOOK (REQUEST 5102, ORDER
      **                  POSTING PROJECT).
      *******************************************************

       01  OH-ORDER-HEADER-RECORD.
           05  OH-ORD-ID                   PIC X(20).
           05  OH-ORD-CUST-ID               PIC X(20).
           05  OH-ORD-SUBTOTAL             PIC S9(9)V99.
           05  OH-ORD-DISCOUNT             PIC S9(7)V99.
           05  OH-ORD-TOTAL                PIC S9(9)V99.
           05  FILLER                      PIC X(09).
