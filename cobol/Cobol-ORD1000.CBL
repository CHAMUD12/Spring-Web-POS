000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.  ORD1000.
000040*
000050 AUTHOR.      R T WOJCIK.
000060*
000070 INSTALLATION. MERCHANTS DATA CENTER.
000080*
000090 DATE-WRITTEN. 02/06/90.
000100*
000110 DATE-COMPILED.
000120*
000130 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000140*
000150*****************************************************************
000160*                                                               *
000170*   ORD1000 - ORDER POSTING ENGINE                              *
000180*                                                               *
000190*   LOADS THE CUSTOMER AND ITEM MASTERS INTO WORKING-STORAGE    *
000200*   TABLES, THEN READS ORDTRNI -- A HEADER RECORD FOLLOWED BY   *
000210*   ONE OR MORE DETAIL RECORDS FOR EACH ORDER.  EACH ORDER IS   *
000220*   POSTED ALL-OR-NOTHING -- IF ANY DETAIL LINE FAILS ITS ITEM  *
000230*   OR QUANTITY EDIT, EVERY STOCK DECREMENT ALREADY APPLIED     *
000240*   FOR THAT ORDER IS BACKED OUT AND THE WHOLE ORDER IS         *
000250*   REJECTED.  POSTED ORDERS ARE WRITTEN TO ORDOUT AND          *
000260*   ORDDTLO, AND THE ITEM MASTER QUANTITIES ARE REWRITTEN TO    *
000270*   ITEMMSTO.  THE CUSTOMER MASTER PASSES THROUGH UNCHANGED     *
000280*   TO CUSTMSTO SO DOWNSTREAM STEPS ALWAYS HAVE A CURRENT COPY. *
000290*   A ONE-LINE-PER-ORDER POSTING REPORT IS WRITTEN TO POSTRPT.  *
000300*                                                                *
000310*****************************************************************
000320*
000330*   CHANGE LOG
000340*
000350*   02/06/90  RTW  REQUEST 4471 - ORIGINAL PROGRAM, ORDER
000360*                  POSTING AGAINST THE NEW POINT-OF-SALE
000370*                  MASTER FILES.
000380*   03/19/90  RTW  REQUEST 4489 - ADDED THE ALL-OR-NOTHING
000390*                  ROLLBACK OF STOCK DECREMENTS WHEN A LATER
000400*                  DETAIL LINE FAILS; ORIGINAL VERSION LEFT
000410*                  PARTIAL ORDERS POSTED AGAINST THE ITEM
000420*                  MASTER, WHICH THE WAREHOUSE CAUGHT DURING
000430*                  THE FIRST WEEK OF PARALLEL RUNNING.
000440*   10/02/91  RTW  REQUEST 4748 - POSTING REPORT NOW SHOWS THE
000450*                  REJECT REASON INSTEAD OF JUST "REJECTED".
000460*   06/14/94  MLK  REQUEST 4955 - ADDED CONTROL TOTALS PAGE AT
000470*                  END OF RUN (ORDERS POSTED, ORDERS REJECTED,
000480*                  GRAND SUBTOTAL/DISCOUNT/TOTAL).
000490*   01/05/99  MLK  REQUEST 5192 - Y2K REMEDIATION.  REPORT
000500*                  HEADING DATE NOW CARRIES A 4-DIGIT YEAR
000510*                  (WAS A 2-DIGIT WINDOW).  SEE WS-RUN-DATE.
000520*   07/23/01  JWB  REQUEST 5356 - RAISED THE CUSTOMER AND ITEM
000530*                  TABLE CAPACITY FROM 500 TO 2000 ROWS TO
000540*                  MATCH THE CST2000/ITM1000 CHANGE.
000550*   11/02/13  RTW  REQUEST 6101 - NO CHANGE TO THIS PROGRAM,
000560*                  NOTED HERE BECAUSE THE CUSTMAST/ITEMMAST
000570*                  COPYBOOKS IT SHARES WITH CST2000 AND
000580*                  ITM1000 PICKED UP THE ID-PARTS REDEFINES
000590*                  THIS RUN.
000600*   09/17/16  JWB  REQUEST 6250 - THE ITEM MASTER REWRITE NOW
000610*                  HAPPENS ONCE AT END OF RUN INSTEAD OF AFTER
000620*                  EVERY ORDER, CUTTING THE NIGHTLY RUN FROM
000630*                  40 MINUTES TO UNDER 5.
000640*
000650 ENVIRONMENT DIVISION.
000660*
000670 CONFIGURATION SECTION.
000680*
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*
000720 INPUT-OUTPUT SECTION.
000730*
000740 FILE-CONTROL.
000750*
000760     SELECT CUSTMSTI ASSIGN TO CUSTMSTI.
000770     SELECT CUSTMSTO ASSIGN TO CUSTMSTO
000780                     FILE STATUS IS CUSTMSTO-FILE-STATUS.
000790     SELECT ITEMMSTI ASSIGN TO ITEMMSTI.
000800     SELECT ITEMMSTO ASSIGN TO ITEMMSTO
000810                     FILE STATUS IS ITEMMSTO-FILE-STATUS.
000820     SELECT ORDTRNI  ASSIGN TO ORDTRNI.
000830     SELECT ORDOUT   ASSIGN TO ORDOUT
000840                     FILE STATUS IS ORDOUT-FILE-STATUS.
000850     SELECT ORDDTLO  ASSIGN TO ORDDTLO
000860                     FILE STATUS IS ORDDTLO-FILE-STATUS.
000870     SELECT POSTRPT  ASSIGN TO POSTRPT.
000880*
000890 DATA DIVISION.
000900*
000910 FILE SECTION.
000920*
000930 FD  CUSTMSTI.
000940*
000950 01  CUSTMSTI-RECORD-AREA     PIC X(145).
000960*
000970 FD  CUSTMSTO.
000980*
000990 01  CUSTMSTO-RECORD-AREA     PIC X(145).
001000*
001010 FD  ITEMMSTI.
001020*
001030 01  ITEMMSTI-RECORD-AREA     PIC X(66).
001040*
001050 FD  ITEMMSTO.
001060*
001070 01  ITEMMSTO-RECORD-AREA     PIC X(66).
001080*
001090 FD  ORDTRNI.
001100*
001110 01  ORDTRNI-RECORD-AREA      PIC X(80).
001120*
001130 FD  ORDOUT.
001140*
001150 01  ORDOUT-RECORD-AREA       PIC X(80).
001160*
001170 FD  ORDDTLO.
001180*
001190 01  ORDDTLO-RECORD-AREA      PIC X(80).
001200*
001210 FD  POSTRPT.
001220*
001230 01  PRINT-AREA               PIC X(132).
001240*
001250 WORKING-STORAGE SECTION.
001260*
001270     COPY "Cobol-Copy-Custmast.cpy".
001280     COPY "Cobol-Copy-Itemmast.cpy".
001290     COPY "Cobol-Copy-Ordhdr.cpy".
001300     COPY "Cobol-Copy-Orddtl.cpy".
001310*
001320 01  SWITCHES.
001330     05  CUSTMSTI-EOF-SWITCH        PIC X   VALUE "N".
001340         88  CUSTMSTI-EOF                    VALUE "Y".
001350     05  ITEMMSTI-EOF-SWITCH        PIC X   VALUE "N".
001360         88  ITEMMSTI-EOF                    VALUE "Y".
001370     05  ORDTRNI-EOF-SWITCH         PIC X   VALUE "N".
001380         88  ORDTRNI-EOF                     VALUE "Y".
001390     05  CUSTOMER-FOUND-SWITCH      PIC X   VALUE "N".
001400         88  CUSTOMER-FOUND                  VALUE "Y".
001410     05  ITEM-FOUND-SWITCH          PIC X   VALUE "N".
001420         88  ITEM-FOUND                      VALUE "Y".
001430     05  ORDER-REJECTED-SWITCH      PIC X   VALUE "N".
001440         88  ORDER-REJECTED                  VALUE "Y".
001450     05  FIRST-HEADING-SWITCH       PIC X   VALUE "Y".
001460         88  FIRST-HEADING                   VALUE "Y".
001470*
001480 01  FILE-STATUS-FIELDS.
001490     05  CUSTMSTO-FILE-STATUS      PIC XX.
001500         88  CUSTMSTO-SUCCESSFUL            VALUE "00".
001510     05  ITEMMSTO-FILE-STATUS      PIC XX.
001520         88  ITEMMSTO-SUCCESSFUL            VALUE "00".
001530     05  ORDOUT-FILE-STATUS        PIC XX.
001540         88  ORDOUT-SUCCESSFUL               VALUE "00".
001550     05  ORDDTLO-FILE-STATUS       PIC XX.
001560         88  ORDDTLO-SUCCESSFUL              VALUE "00".
001570*
001580 01  WS-COUNTERS.
001590     05  WS-CUST-COUNT             PIC S9(5)  COMP VALUE ZERO.
001600     05  WS-ITEM-COUNT             PIC S9(5)  COMP VALUE ZERO.
001610     05  WS-DETAIL-COUNT           PIC S9(3)  COMP VALUE ZERO.
001620     05  WS-LINES-APPLIED          PIC S9(3)  COMP VALUE ZERO.
001630     05  WS-SUB                    PIC S9(3)  COMP VALUE ZERO.
001640     05  WS-SAVE-ITEM-IDX          PIC S9(5)  COMP VALUE ZERO.
001650     05  WS-ORDERS-POSTED          PIC S9(7)  COMP VALUE ZERO.
001660     05  WS-ORDERS-REJECTED        PIC S9(7)  COMP VALUE ZERO.
001670     05  WS-PAGE-COUNT             PIC S9(3)  COMP VALUE ZERO.
001680     05  WS-LINE-COUNT             PIC S9(3)  COMP VALUE 99.
001690     05  WS-LINES-PER-PAGE         PIC S9(3)  COMP VALUE +55.
001700*
001710 01  WS-MONEY-TOTALS.
001720     05  WS-GRAND-SUBTOTAL         PIC S9(9)V99 VALUE ZERO.
001730     05  WS-GRAND-DISCOUNT         PIC S9(7)V99 VALUE ZERO.
001740     05  WS-GRAND-TOTAL            PIC S9(9)V99 VALUE ZERO.
001750*
001760 01  WS-DATE-FIELDS.
001770     05  WS-RUN-DATE.
001780         10  WS-RUN-YEAR           PIC 9(4).
001790         10  WS-RUN-MONTH          PIC 9(2).
001800         10  WS-RUN-DAY            PIC 9(2).
001810     05  WS-RUN-TIME.
001820         10  WS-RUN-HOURS          PIC 9(2).
001830         10  WS-RUN-MINUTES        PIC 9(2).
001840         10  WS-RUN-SECONDS        PIC 9(2).
001850         10  WS-RUN-HUNDREDTHS     PIC 9(2).
001860*
001870 01  ORDER-TRANSACTION-RECORD.
001880     05  OXT-RECORD-TYPE           PIC X(01).
001890         88  OXT-HEADER-RECORD              VALUE "H".
001900         88  OXT-DETAIL-RECORD              VALUE "D".
001910     05  OXT-DATA                  PIC X(79).
001920*
001930 01  ORDER-HEADER-TXN REDEFINES ORDER-TRANSACTION-RECORD.
001940     05  OHT-RECORD-TYPE           PIC X(01).
001950     05  OHT-ORD-ID                PIC X(20).
001960     05  OHT-CUST-ID               PIC X(20).
001970     05  OHT-DISCOUNT-X            PIC X(09).
001980     05  OHT-DISCOUNT REDEFINES OHT-DISCOUNT-X
001990                                   PIC S9(7)V99.
002000     05  FILLER                    PIC X(30).
002010*
002020 01  ORDER-DETAIL-TXN REDEFINES ORDER-TRANSACTION-RECORD.
002030     05  ODT-RECORD-TYPE           PIC X(01).
002040     05  ODT-ORD-ID                PIC X(20).
002050     05  ODT-ITEM-CODE             PIC X(20).
002060     05  ODT-QUANTITY-X            PIC X(05).
002070     05  ODT-QUANTITY REDEFINES ODT-QUANTITY-X
002080                                   PIC 9(5).
002090     05  ODT-UNIT-PRICE-X          PIC X(09).
002100     05  ODT-UNIT-PRICE REDEFINES ODT-UNIT-PRICE-X
002110                                   PIC S9(7)V99.
002120     05  FILLER                    PIC X(25).
002130*
002140 01  WS-ORDER-HEADER-AREA.
002150     05  WS-ORD-ID-WORK.
002160         10  WS-ORD-ID             PIC X(20).
002170     05  WS-ORD-CUST-ID            PIC X(20).
002180     05  WS-ORD-DISCOUNT           PIC S9(7)V99.
002190     05  WS-ORD-SUBTOTAL           PIC S9(9)V99.
002200     05  WS-ORD-TOTAL              PIC S9(9)V99.
002210     05  WS-REJECT-REASON          PIC X(60).
002220*
002230 01  WS-ORD-ID-PARTS REDEFINES WS-ORD-ID-WORK.
002240     05  WS-ORD-ID-PREFIX          PIC X(06).
002250     05  WS-ORD-ID-SEQ-X           PIC X(14).
002260     05  WS-ORD-ID-SEQ REDEFINES WS-ORD-ID-SEQ-X
002270                                   PIC 9(14).
002280*
002290 01  WS-ORD-SEQ                    PIC S9(14) COMP VALUE ZERO.
002300*
002310 01  ORDER-DETAIL-TABLE.
002320     05  ODT-ENTRY OCCURS 50 TIMES INDEXED BY DTL-IDX.
002330         10  DT-ITEM-CODE          PIC X(20).
002340         10  DT-QUANTITY           PIC 9(5).
002350         10  DT-UNIT-PRICE         PIC S9(7)V99.
002360         10  DT-TOTAL-PRICE        PIC S9(9)V99.
002370         10  DT-APPLIED-ITEM-IDX   PIC S9(5) COMP.
002380*
002390 01  CUSTOMER-TABLE.
002400     05  CUST-TABLE-ENTRY OCCURS 2000 TIMES
002410                          INDEXED BY CUST-IDX.
002420         10  CT-CUST-ID            PIC X(20).
002430         10  CT-CUST-NAME          PIC X(30).
002440         10  CT-CUST-ADDRESS        PIC X(40).
002450         10  CT-CUST-MOBILE        PIC X(15).
002460         10  CT-CUST-PROFILE       PIC X(40).
002470*
002480 01  ITEM-TABLE.
002490     05  ITEM-TABLE-ENTRY OCCURS 2000 TIMES
002500                          INDEXED BY ITEM-IDX.
002510         10  IT-ITEM-CODE          PIC X(20).
002520         10  IT-ITEM-DESC          PIC X(30).
002530         10  IT-ITEM-PRICE         PIC S9(7)V99.
002540         10  IT-ITEM-QTY           PIC 9(7).
002550*
002560 01  HEADING-LINE-1.
002570     05  FILLER                    PIC X(07) VALUE "DATE:  ".
002580     05  HL1-MONTH                 PIC 9(2).
002590     05  FILLER                    PIC X(01) VALUE "/".
002600     05  HL1-DAY                   PIC 9(2).
002610     05  FILLER                    PIC X(01) VALUE "/".
002620     05  HL1-YEAR                  PIC 9(4).
002630     05  FILLER                    PIC X(15) VALUE SPACE.
002640     05  FILLER                    PIC X(20) VALUE
002650                                   "ORDER POSTING REPORT".
002660     05  FILLER                    PIC X(20) VALUE SPACE.
002670     05  FILLER                    PIC X(12) VALUE
002680                                   "      PAGE: ".
002690     05  HL1-PAGE-NUMBER           PIC ZZZ9.
002700     05  FILLER                    PIC X(44) VALUE SPACE.
002710*
002720 01  HEADING-LINE-2.
002730     05  FILLER                    PIC X(07) VALUE "TIME:  ".
002740     05  HL2-HOURS                 PIC 9(2).
002750     05  FILLER                    PIC X(01) VALUE ":".
002760     05  HL2-MINUTES               PIC 9(2).
002770     05  FILLER                    PIC X(66) VALUE SPACE.
002780     05  FILLER                    PIC X(10) VALUE "ORD1000".
002790     05  FILLER                    PIC X(44) VALUE SPACE.
002800*
002810 01  HEADING-LINE-3.
002820     05  FILLER                    PIC X(08) VALUE "ORDER   ".
002830     05  FILLER                    PIC X(20) VALUE
002840                                   "CUSTOMER            ".
002850     05  FILLER                    PIC X(20) VALUE
002860                                   "        SUBTOTAL    ".
002870     05  FILLER                    PIC X(20) VALUE
002880                                   "       DISCOUNT     ".
002890     05  FILLER                    PIC X(20) VALUE
002900                                   "         TOTAL      ".
002910     05  FILLER                    PIC X(44) VALUE SPACE.
002920*
002930 01  HEADING-LINE-4.
002940     05  FILLER                    PIC X(08) VALUE "ID      ".
002950     05  FILLER                    PIC X(20) VALUE
002960                                   "ID                  ".
002970     05  FILLER                    PIC X(20) VALUE SPACE.
002980     05  FILLER                    PIC X(20) VALUE SPACE.
002990     05  FILLER                    PIC X(20) VALUE SPACE.
003000     05  FILLER                    PIC X(44) VALUE SPACE.
003010*
003020 01  DETAIL-PRINT-LINE.
003030     05  FILLER                    PIC X(02) VALUE SPACE.
003040     05  DPL-ORD-ID                PIC X(20).
003050     05  FILLER                    PIC X(03) VALUE SPACE.
003060     05  DPL-CUST-ID               PIC X(20).
003070     05  FILLER                    PIC X(03) VALUE SPACE.
003080     05  DPL-SUBTOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
003090     05  FILLER                    PIC X(03) VALUE SPACE.
003100     05  DPL-DISCOUNT              PIC Z,ZZZ,ZZ9.99-.
003110     05  FILLER                    PIC X(03) VALUE SPACE.
003120     05  DPL-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99-.
003130     05  FILLER                    PIC X(35) VALUE SPACE.
003140*
003150 01  REJECT-PRINT-LINE.
003160     05  FILLER                    PIC X(02) VALUE SPACE.
003170     05  RPL-ORD-ID                PIC X(20).
003180     05  FILLER                    PIC X(03) VALUE SPACE.
003190     05  RPL-REASON                PIC X(100).
003200     05  FILLER                    PIC X(07) VALUE SPACE.
003210*
003220 01  CONTROL-TOTAL-LINE.
003230     05  FILLER                    PIC X(02) VALUE SPACE.
003240     05  FILLER                    PIC X(22) VALUE
003250                                   "ORDERS POSTED. . . . ".
003260     05  CTL-ORDERS-POSTED         PIC Z,ZZZ,ZZ9.
003270     05  FILLER                    PIC X(05) VALUE SPACE.
003280     05  FILLER                    PIC X(22) VALUE
003290                                   "ORDERS REJECTED. . . ".
003300     05  CTL-ORDERS-REJECTED       PIC Z,ZZZ,ZZ9.
003310     05  FILLER                    PIC X(63) VALUE SPACE.
003320*
003330 01  GRAND-TOTAL-LINE.
003340     05  FILLER                    PIC X(02) VALUE SPACE.
003350     05  FILLER                    PIC X(20) VALUE
003360                                   "GRAND TOTALS . . . .".
003370     05  FILLER                    PIC X(03) VALUE SPACE.
003380     05  GTL-SUBTOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
003390     05  FILLER                    PIC X(03) VALUE SPACE.
003400     05  GTL-DISCOUNT              PIC Z,ZZZ,ZZ9.99-.
003410     05  FILLER                    PIC X(03) VALUE SPACE.
003420     05  GTL-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99-.
003430     05  FILLER                    PIC X(58) VALUE SPACE.
003440*
003450 PROCEDURE DIVISION.
003460*
003470 000-POST-ORDERS.
003480*
003490     PERFORM 050-INITIALIZE-RUN.
003500     OPEN INPUT  CUSTMSTI
003510                 ITEMMSTI
003520                 ORDTRNI
003530          OUTPUT ORDOUT
003540                 ORDDTLO
003550                 POSTRPT.
003560     PERFORM 100-LOAD-CUSTOMER-TABLE THRU 100-EXIT
003570         UNTIL CUSTMSTI-EOF.
003580     PERFORM 150-LOAD-ITEM-TABLE THRU 150-EXIT
003590         UNTIL ITEMMSTI-EOF.
003600     PERFORM 300-READ-ORDER-TRANSACTION.
003610     PERFORM 400-PROCESS-ORDER THRU 400-EXIT
003620         UNTIL ORDTRNI-EOF.
003630     PERFORM 700-PRINT-CONTROL-TOTALS.
003640     OPEN OUTPUT CUSTMSTO
003650                 ITEMMSTO.
003660     PERFORM 850-REWRITE-CUSTOMER-MASTER THRU 850-EXIT.
003670     PERFORM 860-REWRITE-ITEM-MASTER THRU 860-EXIT.
003680     PERFORM 900-TERMINATE-RUN.
003690*
003700 050-INITIALIZE-RUN.
003710*
003720     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003730     ACCEPT WS-RUN-TIME FROM TIME.
003740     MOVE 1 TO WS-ORD-SEQ.
003750     PERFORM 200-FORMAT-REPORT-HEADING.
003760*
003770 100-LOAD-CUSTOMER-TABLE.
003780*
003790     PERFORM 110-READ-CUSTOMER-MASTER.
003800     IF NOT CUSTMSTI-EOF
003810         ADD 1 TO WS-CUST-COUNT
003820         SET CUST-IDX TO WS-CUST-COUNT
003830         MOVE CM-CUST-ID      TO CT-CUST-ID (CUST-IDX)
003840         MOVE CM-CUST-NAME    TO CT-CUST-NAME (CUST-IDX)
003850         MOVE CM-CUST-ADDRESS TO CT-CUST-ADDRESS (CUST-IDX)
003860         MOVE CM-CUST-MOBILE  TO CT-CUST-MOBILE (CUST-IDX)
003870         MOVE CM-CUST-PROFILE TO CT-CUST-PROFILE (CUST-IDX).
003880 100-EXIT.
003890     EXIT.
003900*
003910 110-READ-CUSTOMER-MASTER.
003920*
003930     READ CUSTMSTI INTO CM-CUSTOMER-MASTER-RECORD
003940         AT END
003950             MOVE "Y" TO CUSTMSTI-EOF-SWITCH.
003960*
003970 150-LOAD-ITEM-TABLE.
003980*
003990     PERFORM 160-READ-ITEM-MASTER.
004000     IF NOT ITEMMSTI-EOF
004010         ADD 1 TO WS-ITEM-COUNT
004020         SET ITEM-IDX TO WS-ITEM-COUNT
004030         MOVE IM-ITEM-CODE  TO IT-ITEM-CODE (ITEM-IDX)
004040         MOVE IM-ITEM-DESC  TO IT-ITEM-DESC (ITEM-IDX)
004050         MOVE IM-ITEM-PRICE TO IT-ITEM-PRICE (ITEM-IDX)
004060         MOVE IM-ITEM-QTY   TO IT-ITEM-QTY (ITEM-IDX).
004070 150-EXIT.
004080     EXIT.
004090*
004100 160-READ-ITEM-MASTER.
004110*
004120     READ ITEMMSTI INTO IM-ITEM-MASTER-RECORD
004130         AT END
004140             MOVE "Y" TO ITEMMSTI-EOF-SWITCH.
004150*
004160 200-FORMAT-REPORT-HEADING.
004170*
004180     MOVE WS-RUN-MONTH  TO HL1-MONTH.
004190     MOVE WS-RUN-DAY    TO HL1-DAY.
004200     MOVE WS-RUN-YEAR   TO HL1-YEAR.
004210     MOVE WS-RUN-HOURS  TO HL2-HOURS.
004220     MOVE WS-RUN-MINUTES TO HL2-MINUTES.
004230*
004240 300-READ-ORDER-TRANSACTION.
004250*
004260     READ ORDTRNI INTO ORDER-TRANSACTION-RECORD
004270         AT END
004280             MOVE HIGH-VALUES TO OXT-RECORD-TYPE
004290             MOVE "Y" TO ORDTRNI-EOF-SWITCH.
004300*
004310 400-PROCESS-ORDER.
004320*
004330     MOVE OHT-ORD-ID   TO WS-ORD-ID.
004340     MOVE OHT-CUST-ID  TO WS-ORD-CUST-ID.
004350     IF OHT-DISCOUNT-X IS NUMERIC
004352         MOVE OHT-DISCOUNT TO WS-ORD-DISCOUNT
004354     ELSE
004356         MOVE ZERO TO WS-ORD-DISCOUNT.
004360     MOVE ZERO TO WS-DETAIL-COUNT.
004370     PERFORM 300-READ-ORDER-TRANSACTION.
004380     PERFORM 310-LOAD-ORDER-DETAIL-LINES THRU 310-EXIT
004390         UNTIL ORDTRNI-EOF OR OXT-HEADER-RECORD.
004400     MOVE "N" TO ORDER-REJECTED-SWITCH.
004410     MOVE SPACE TO WS-REJECT-REASON.
004420     PERFORM 420-VALIDATE-CUSTOMER.
004430     IF NOT CUSTOMER-FOUND
004440         MOVE "Y" TO ORDER-REJECTED-SWITCH
004450         STRING "CUSTOMER NOT FOUND WITH ID: " DELIMITED BY SIZE
004460                WS-ORD-CUST-ID DELIMITED BY SPACE
004470             INTO WS-REJECT-REASON
004480     ELSE
004490         MOVE ZERO TO WS-LINES-APPLIED
004500         PERFORM 470-APPLY-DETAIL-LINES THRU 470-EXIT
004510             VARYING WS-SUB FROM 1 BY 1
004520             UNTIL WS-SUB > WS-DETAIL-COUNT OR ORDER-REJECTED.
004530     IF ORDER-REJECTED
004540         PERFORM 480-ROLL-BACK-DETAIL-LINES THRU 480-EXIT
004550         ADD 1 TO WS-ORDERS-REJECTED
004560         PERFORM 610-PRINT-REJECTED-ORDER
004570     ELSE
004580         IF WS-ORD-ID = SPACE
004582             PERFORM 410-ASSIGN-ORDER-ID
004584         END-IF
004590         PERFORM 490-ACCUMULATE-ORDER-TOTALS
004600         PERFORM 500-WRITE-ORDER-OUTPUT THRU 500-EXIT
004610         ADD 1 TO WS-ORDERS-POSTED
004612         PERFORM 600-ACCUMULATE-RUN-TOTALS
004620         PERFORM 620-PRINT-POSTED-ORDER.
004630 400-EXIT.
004640     EXIT.
004650*
004660 310-LOAD-ORDER-DETAIL-LINES.
004670*
004680     ADD 1 TO WS-DETAIL-COUNT.
004690     MOVE ODT-ITEM-CODE  TO DT-ITEM-CODE (WS-DETAIL-COUNT).
004700     MOVE ODT-QUANTITY   TO DT-QUANTITY (WS-DETAIL-COUNT).
004710     MOVE ODT-UNIT-PRICE TO DT-UNIT-PRICE (WS-DETAIL-COUNT).
004720     PERFORM 300-READ-ORDER-TRANSACTION.
004730 310-EXIT.
004740     EXIT.
004750*
004760 410-ASSIGN-ORDER-ID.
004770*
004780     MOVE "ORDER-" TO WS-ORD-ID (1:6).
004790     MOVE WS-ORD-SEQ TO WS-ORD-ID-SEQ.
004800     ADD 1 TO WS-ORD-SEQ.
004810*
004820 420-VALIDATE-CUSTOMER.
004830*
004840     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
004850     SET CUST-IDX TO 1.
004860     SEARCH CUST-TABLE-ENTRY
004870         AT END
004880             MOVE "N" TO CUSTOMER-FOUND-SWITCH
004890         WHEN CT-CUST-ID (CUST-IDX) = WS-ORD-CUST-ID
004900             MOVE "Y" TO CUSTOMER-FOUND-SWITCH.
004910*
004920 460-LOOKUP-ITEM.
004930*
004940     MOVE "N" TO ITEM-FOUND-SWITCH.
004950     SET ITEM-IDX TO 1.
004960     SEARCH ITEM-TABLE-ENTRY
004970         AT END
004980             MOVE "N" TO ITEM-FOUND-SWITCH
004990         WHEN IT-ITEM-CODE (ITEM-IDX) = DT-ITEM-CODE (WS-SUB)
005000             MOVE "Y" TO ITEM-FOUND-SWITCH
005010             SET WS-SAVE-ITEM-IDX TO ITEM-IDX.
005020*
005030 470-APPLY-DETAIL-LINES.
005040*
005050     PERFORM 460-LOOKUP-ITEM.
005060     IF NOT ITEM-FOUND
005070         MOVE "Y" TO ORDER-REJECTED-SWITCH
005080         STRING "ITEM NOT FOUND WITH CODE: " DELIMITED BY SIZE
005090                DT-ITEM-CODE (WS-SUB) DELIMITED BY SPACE
005100             INTO WS-REJECT-REASON
005110     ELSE
005120         SET ITEM-IDX TO WS-SAVE-ITEM-IDX
005130         IF IT-ITEM-QTY (ITEM-IDX) < DT-QUANTITY (WS-SUB)
005140             MOVE "Y" TO ORDER-REJECTED-SWITCH
005150             STRING "INSUFFICIENT QUANTITY FOR ITEM: "
005160                     DELIMITED BY SIZE
005170                    DT-ITEM-CODE (WS-SUB) DELIMITED BY SPACE
005180                 INTO WS-REJECT-REASON
005190         ELSE
005200             SUBTRACT DT-QUANTITY (WS-SUB)
005210                 FROM IT-ITEM-QTY (ITEM-IDX)
005220             COMPUTE DT-TOTAL-PRICE (WS-SUB) ROUNDED =
005230                 DT-QUANTITY (WS-SUB) * DT-UNIT-PRICE (WS-SUB)
005240             MOVE ITEM-IDX TO DT-APPLIED-ITEM-IDX (WS-SUB)
005250             ADD 1 TO WS-LINES-APPLIED.
005260 470-EXIT.
005270     EXIT.
005280*
005290 480-ROLL-BACK-DETAIL-LINES.
005300*
005310     PERFORM 485-ROLL-BACK-ONE-LINE
005320         VARYING WS-SUB FROM 1 BY 1
005330         UNTIL WS-SUB > WS-LINES-APPLIED.
005340 480-EXIT.
005350     EXIT.
005360*
005370 485-ROLL-BACK-ONE-LINE.
005380*
005390     SET ITEM-IDX TO DT-APPLIED-ITEM-IDX (WS-SUB).
005400     ADD DT-QUANTITY (WS-SUB) TO IT-ITEM-QTY (ITEM-IDX).
005410*
005420 490-ACCUMULATE-ORDER-TOTALS.
005430*
005440     MOVE ZERO TO WS-ORD-SUBTOTAL.
005450     PERFORM 495-ADD-ONE-DETAIL-TOTAL
005460         VARYING WS-SUB FROM 1 BY 1
005470         UNTIL WS-SUB > WS-DETAIL-COUNT.
005480     COMPUTE WS-ORD-TOTAL ROUNDED =
005490         WS-ORD-SUBTOTAL - WS-ORD-DISCOUNT.
005500*
005510 495-ADD-ONE-DETAIL-TOTAL.
005520*
005530     ADD DT-TOTAL-PRICE (WS-SUB) TO WS-ORD-SUBTOTAL.
005540*
005550 500-WRITE-ORDER-OUTPUT.
005560*
005570     PERFORM 510-WRITE-ORDER-HEADER.
005580     PERFORM 520-WRITE-ORDER-DETAIL-LINES THRU 520-EXIT
005590         VARYING WS-SUB FROM 1 BY 1
005600         UNTIL WS-SUB > WS-DETAIL-COUNT.
005610 500-EXIT.
005620     EXIT.
005630*
005640 510-WRITE-ORDER-HEADER.
005650*
005660     MOVE WS-ORD-ID        TO OH-ORD-ID.
005670     MOVE WS-ORD-CUST-ID   TO OH-ORD-CUST-ID.
005680     MOVE WS-ORD-SUBTOTAL  TO OH-ORD-SUBTOTAL.
005690     MOVE WS-ORD-DISCOUNT  TO OH-ORD-DISCOUNT.
005700     MOVE WS-ORD-TOTAL     TO OH-ORD-TOTAL.
005710     WRITE ORDOUT-RECORD-AREA FROM OH-ORDER-HEADER-RECORD.
005720     IF NOT ORDOUT-SUCCESSFUL
005730         DISPLAY "ORD1000 - CANNOT SAVE DATA"
005740         DISPLAY "ORD1000 - FILE STATUS IS " ORDOUT-FILE-STATUS
005750         DISPLAY "ORD1000 - ORDER-ID WAS " WS-ORD-ID.
005760*
005770 520-WRITE-ORDER-DETAIL-LINES.
005780*
005790     MOVE WS-ORD-ID              TO OD-DET-ORDER-ID.
005800     MOVE DT-ITEM-CODE (WS-SUB)  TO OD-DET-ITEM-CODE.
005810     MOVE DT-QUANTITY (WS-SUB)   TO OD-DET-QUANTITY.
005820     MOVE DT-UNIT-PRICE (WS-SUB) TO OD-DET-UNIT-PRICE.
005830     MOVE DT-TOTAL-PRICE (WS-SUB) TO OD-DET-TOTAL-PRICE.
005840     WRITE ORDDTLO-RECORD-AREA FROM OD-ORDER-DETAIL-RECORD.
005850     IF NOT ORDDTLO-SUCCESSFUL
005860         DISPLAY "ORD1000 - CANNOT SAVE DATA"
005870         DISPLAY "ORD1000 - FILE STATUS IS " ORDDTLO-FILE-STATUS
005880         DISPLAY "ORD1000 - ORDER-ID WAS " WS-ORD-ID.
005890 520-EXIT.
005900     EXIT.
005910*
005920 610-PRINT-REJECTED-ORDER.
005930*
005940     PERFORM 630-PRINT-HEADING-LINES.
005950     MOVE SPACE TO REJECT-PRINT-LINE.
005960     MOVE WS-ORD-ID         TO RPL-ORD-ID.
005970     MOVE WS-REJECT-REASON  TO RPL-REASON.
005980     MOVE REJECT-PRINT-LINE TO PRINT-AREA.
005990     PERFORM 640-WRITE-REPORT-LINE.
006000*
006010 620-PRINT-POSTED-ORDER.
006020*
006030     PERFORM 630-PRINT-HEADING-LINES.
006040     MOVE SPACE TO DETAIL-PRINT-LINE.
006050     MOVE WS-ORD-ID        TO DPL-ORD-ID.
006060     MOVE WS-ORD-CUST-ID   TO DPL-CUST-ID.
006070     MOVE WS-ORD-SUBTOTAL  TO DPL-SUBTOTAL.
006080     MOVE WS-ORD-DISCOUNT  TO DPL-DISCOUNT.
006090     MOVE WS-ORD-TOTAL     TO DPL-TOTAL.
006100     MOVE DETAIL-PRINT-LINE TO PRINT-AREA.
006110     PERFORM 640-WRITE-REPORT-LINE.
006120*
006130 630-PRINT-HEADING-LINES.
006140*
006150     IF FIRST-HEADING OR WS-LINE-COUNT > WS-LINES-PER-PAGE
006160         ADD 1 TO WS-PAGE-COUNT
006170         MOVE WS-PAGE-COUNT TO HL1-PAGE-NUMBER
006180         IF FIRST-HEADING
006190             WRITE PRINT-AREA FROM HEADING-LINE-1
006200                 AFTER ADVANCING TOP-OF-FORM
006210         ELSE
006220             WRITE PRINT-AREA FROM HEADING-LINE-1
006230                 AFTER ADVANCING PAGE
006240         END-IF
006250         MOVE "N" TO FIRST-HEADING-SWITCH
006260         WRITE PRINT-AREA FROM HEADING-LINE-2
006270             AFTER ADVANCING 1 LINE
006280         WRITE PRINT-AREA FROM HEADING-LINE-3
006290             AFTER ADVANCING 2 LINES
006300         WRITE PRINT-AREA FROM HEADING-LINE-4
006310             AFTER ADVANCING 1 LINE
006320         MOVE 5 TO WS-LINE-COUNT.
006330*
006340 640-WRITE-REPORT-LINE.
006350*
006360     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.
006370     ADD 1 TO WS-LINE-COUNT.
006380*
006390 600-ACCUMULATE-RUN-TOTALS.
006400*
006410     ADD WS-ORD-SUBTOTAL TO WS-GRAND-SUBTOTAL.
006420     ADD WS-ORD-DISCOUNT TO WS-GRAND-DISCOUNT.
006430     ADD WS-ORD-TOTAL    TO WS-GRAND-TOTAL.
006440*
006450 700-PRINT-CONTROL-TOTALS.
006460*
006470     PERFORM 630-PRINT-HEADING-LINES.
006480     MOVE SPACE TO CONTROL-TOTAL-LINE.
006490     MOVE WS-ORDERS-POSTED   TO CTL-ORDERS-POSTED.
006500     MOVE WS-ORDERS-REJECTED TO CTL-ORDERS-REJECTED.
006510     MOVE CONTROL-TOTAL-LINE TO PRINT-AREA.
006520     PERFORM 640-WRITE-REPORT-LINE.
006530     MOVE SPACE TO GRAND-TOTAL-LINE.
006540     MOVE WS-GRAND-SUBTOTAL  TO GTL-SUBTOTAL.
006550     MOVE WS-GRAND-DISCOUNT  TO GTL-DISCOUNT.
006560     MOVE WS-GRAND-TOTAL     TO GTL-TOTAL.
006570     MOVE GRAND-TOTAL-LINE   TO PRINT-AREA.
006580     PERFORM 640-WRITE-REPORT-LINE.
006590*
006600 850-REWRITE-CUSTOMER-MASTER.
006610*
006620     PERFORM 855-WRITE-CUSTOMER-RECORD
006630         VARYING CUST-IDX FROM 1 BY 1
006640         UNTIL CUST-IDX > WS-CUST-COUNT.
006650 850-EXIT.
006660     EXIT.
006670*
006680 855-WRITE-CUSTOMER-RECORD.
006690*
006700     MOVE CT-CUST-ID (CUST-IDX)      TO CM-CUST-ID.
006710     MOVE CT-CUST-NAME (CUST-IDX)    TO CM-CUST-NAME.
006720     MOVE CT-CUST-ADDRESS (CUST-IDX) TO CM-CUST-ADDRESS.
006730     MOVE CT-CUST-MOBILE (CUST-IDX)  TO CM-CUST-MOBILE.
006740     MOVE CT-CUST-PROFILE (CUST-IDX) TO CM-CUST-PROFILE.
006750     WRITE CUSTMSTO-RECORD-AREA FROM CM-CUSTOMER-MASTER-RECORD.
006760     IF NOT CUSTMSTO-SUCCESSFUL
006770         DISPLAY "ORD1000 - CANNOT SAVE DATA"
006780         DISPLAY "ORD1000 - FILE STATUS IS "
006790                 CUSTMSTO-FILE-STATUS
006800         DISPLAY "ORD1000 - CUST-ID WAS "
006810                 CT-CUST-ID (CUST-IDX).
006820*
006830 860-REWRITE-ITEM-MASTER.
006840*
006850     PERFORM 865-WRITE-ITEM-RECORD
006860         VARYING ITEM-IDX FROM 1 BY 1
006870         UNTIL ITEM-IDX > WS-ITEM-COUNT.
006880 860-EXIT.
006890     EXIT.
006900*
006910 865-WRITE-ITEM-RECORD.
006920*
006930     MOVE IT-ITEM-CODE (ITEM-IDX)  TO IM-ITEM-CODE.
006940     MOVE IT-ITEM-DESC (ITEM-IDX)  TO IM-ITEM-DESC.
006950     MOVE IT-ITEM-PRICE (ITEM-IDX) TO IM-ITEM-PRICE.
006960     MOVE IT-ITEM-QTY (ITEM-IDX)   TO IM-ITEM-QTY.
006970     WRITE ITEMMSTO-RECORD-AREA FROM IM-ITEM-MASTER-RECORD.
006980     IF NOT ITEMMSTO-SUCCESSFUL
006990         DISPLAY "ORD1000 - CANNOT SAVE DATA"
007000         DISPLAY "ORD1000 - FILE STATUS IS " ITEMMSTO-FILE-STATUS
007010         DISPLAY "ORD1000 - ITEM-CODE WAS " IT-ITEM-CODE (ITEM-IDX).
007020*
007030 900-TERMINATE-RUN.
007040*
007050     CLOSE CUSTMSTI
007060           CUSTMSTO
007070           ITEMMSTI
007080           ITEMMSTO
007090           ORDTRNI
007100           ORDOUT
007110           ORDDTLO
007120           POSTRPT.
007130     STOP RUN.
