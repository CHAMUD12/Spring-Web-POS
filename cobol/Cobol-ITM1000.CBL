000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.  ITM1000.
000040*
000050 AUTHOR.      R T WOJCIK.
000060*
000070 INSTALLATION. MERCHANTS DATA CENTER.
000080*
000090 DATE-WRITTEN. 04/21/89.
000100*
000110 DATE-COMPILED.
000120*
000130 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000140*
000150*****************************************************************
000160*                                                               *
000170*   ITM1000 - ITEM MASTER ADD                                  *
000180*                                                               *
000190*   LOADS THE ITEM MASTER (ITEMMSTI) INTO A WORKING-STORAGE     *
000200*   TABLE, APPLIES EACH ADD TRANSACTION ON ITEMADDI, AND        *
000210*   REWRITES THE TABLE AS THE NEW ITEM MASTER (ITEMMSTO).       *
000220*   EVERY ADD GENERATES A FRESH ITEM CODE -- THE TRANSACTION    *
000230*   FILE CARRIES NO CODE OF ITS OWN.  CHANGE, DELETE, AND       *
000240*   INQUIRY OF ITEMS ARE NOT HANDLED BY THIS PROGRAM.           *
000250*                                                                *
000260*****************************************************************
000270*
000280*   CHANGE LOG
000290*
000300*   04/21/89  RTW  REQUEST 4471 - ORIGINAL PROGRAM, ITEM ADD
000310*                  FOR THE NEW POINT-OF-SALE MASTER FILE
000320*                  CONVERSION.  ITEM PRICE AND QUANTITY COME
000330*                  IN AS DISPLAY TEXT AND MUST EDIT NUMERIC
000340*                  BEFORE THE ROW CAN BE ADDED.
000350*   05/30/91  RTW  REQUEST 4730 - ITEM-DESC WIDENED FROM 20 TO
000360*                  30 PER CATALOG DEPARTMENT REQUEST.
000370*   08/12/96  DJP  REQUEST 5041 - REJECTS NOW WRITTEN TO THE
000380*                  CONSOLE WITH THE OFFENDING FIELD NAMED,
000390*                  RATHER THAN JUST A LINE NUMBER.
000400*   02/02/99  MLK  REQUEST 5191 - Y2K REMEDIATION.  RUN DATE
000410*                  NOW ACCEPTED AS A 4-DIGIT YEAR (WAS A 2-
000420*                  DIGIT WINDOW).  SEE WS-RUN-DATE.
000430*   11/02/13  RTW  REQUEST 6101 - ITEM CODE SEQUENCE NOW RE-
000440*                  SEEDS FROM THE HIGHEST CODE ON THE INCOMING
000450*                  MASTER INSTEAD OF RESTARTING AT 1 EVERY RUN,
000460*                  SAME FIX AS MADE TO CST2000.
000470*   06/09/15  JWB  REQUEST 6244 - ADDED UPSI-0 STRICT-EDIT
000480*                  SWITCH.  WHEN ON, THE CONSOLE IS TOLD AT
000490*                  STARTUP THAT THE RUN IS IN STRICT-EDIT MODE,
000500*                  SO OPERATORS CAN TELL AT A GLANCE WHICH JCL
000510*                  OVERRIDE WAS USED.  EDIT RESULTS AND THE
000520*                  REJECT COUNT ARE THE SAME EITHER WAY.
000530*
000540 ENVIRONMENT DIVISION.
000550*
000560 CONFIGURATION SECTION.
000570*
000580 SPECIAL-NAMES.
000590     UPSI-0 ON STATUS IS STRICT-EDIT-SWITCH-ON
000600     UPSI-0 OFF STATUS IS STRICT-EDIT-SWITCH-OFF.
000610*
000620 INPUT-OUTPUT SECTION.
000630*
000640 FILE-CONTROL.
000650*
000660     SELECT ITEMMSTI ASSIGN TO ITEMMSTI.
000670     SELECT ITEMMSTO ASSIGN TO ITEMMSTO
000680                     FILE STATUS IS ITEMMSTO-FILE-STATUS.
000690     SELECT ITEMADDI ASSIGN TO ITEMADDI.
000700*
000710 DATA DIVISION.
000720*
000730 FILE SECTION.
000740*
000750 FD  ITEMMSTI.
000760*
000770 01  ITEMMSTI-RECORD-AREA     PIC X(66).
000780*
000790 FD  ITEMMSTO.
000800*
000810 01  ITEMMSTO-RECORD-AREA     PIC X(66).
000820*
000830 FD  ITEMADDI.
000840*
000850 01  ITEMADDI-RECORD-AREA     PIC X(80).
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890     COPY "Cobol-Copy-Itemmast.cpy".
000900*
000910 01  SWITCHES.
000920     05  ITEMMSTI-EOF-SWITCH        PIC X   VALUE "N".
000930         88  ITEMMSTI-EOF                    VALUE "Y".
000940     05  ITEMADDI-EOF-SWITCH        PIC X   VALUE "N".
000950         88  ITEMADDI-EOF                    VALUE "Y".
000960     05  ITEM-EDIT-SWITCH           PIC X   VALUE "Y".
000970         88  ITEM-EDIT-PASSED                VALUE "Y".
000980*
000990 01  FILE-STATUS-FIELDS.
001000     05  ITEMMSTO-FILE-STATUS      PIC XX.
001010         88  ITEMMSTO-SUCCESSFUL            VALUE "00".
001020*
001030 01  WS-COUNTERS.
001040     05  WS-ITEM-COUNT             PIC S9(5)  COMP VALUE ZERO.
001050     05  WS-ITEM-SEQ               PIC S9(15) COMP VALUE ZERO.
001060     05  WS-ITEMS-ADDED            PIC S9(5)  COMP VALUE ZERO.
001070     05  WS-ITEMS-REJECTED         PIC S9(5)  COMP VALUE ZERO.
001080*
001090 01  WS-DATE-FIELDS.
001100     05  WS-RUN-DATE.
001110         10  WS-RUN-YEAR           PIC 9(4).
001120         10  WS-RUN-MONTH          PIC 9(2).
001130         10  WS-RUN-DAY            PIC 9(2).
001140*
001150 01  ITEM-ADD-TRANSACTION.
001160     05  IAT-ITEM-DESC             PIC X(30).
001170     05  IAT-ITEM-PRICE-X          PIC X(09).
001180     05  IAT-ITEM-PRICE REDEFINES IAT-ITEM-PRICE-X
001190                                   PIC S9(7)V99.
001200     05  IAT-ITEM-QTY-X            PIC X(07).
001210     05  IAT-ITEM-QTY REDEFINES IAT-ITEM-QTY-X
001220                                   PIC 9(7).
001230     05  FILLER                    PIC X(34).
001240*
001250 01  ITEM-TABLE.
001260     05  ITEM-TABLE-ENTRY OCCURS 2000 TIMES
001270                          INDEXED BY ITEM-IDX.
001280         10  IT-ITEM-CODE          PIC X(20).
001290         10  IT-ITEM-CODE-PARTS REDEFINES IT-ITEM-CODE.
001300             15  IT-ITEM-CODE-PREFIX PIC X(05).
001310             15  IT-ITEM-CODE-SEQ-X  PIC X(15).
001320             15  IT-ITEM-CODE-SEQ REDEFINES IT-ITEM-CODE-SEQ-X
001330                                   PIC 9(15).
001340         10  IT-ITEM-DESC          PIC X(30).
001350         10  IT-ITEM-PRICE         PIC S9(7)V99.
001360         10  IT-ITEM-QTY           PIC 9(7).
001370*
001380 01  WS-NEW-ITEM-CODE-WORK.
001390     05  WS-NEW-ITEM-CODE          PIC X(20).
001400 01  WS-NEW-ITEM-CODE-PARTS REDEFINES WS-NEW-ITEM-CODE-WORK.
001410     05  WS-NEW-ITEM-CODE-SEQ-X    PIC X(15).
001420     05  WS-NEW-ITEM-CODE-SEQ REDEFINES WS-NEW-ITEM-CODE-SEQ-X
001430                                   PIC 9(15).
001440*
001450 PROCEDURE DIVISION.
001460*
001470 000-ADD-ITEMS.
001480*
001490     PERFORM 050-INITIALIZE-RUN.
001500     OPEN INPUT  ITEMMSTI
001510                 ITEMADDI
001520          OUTPUT ITEMMSTO.
001530     PERFORM 100-LOAD-ITEM-TABLE THRU 100-EXIT
001540         UNTIL ITEMMSTI-EOF.
001550     PERFORM 310-READ-ITEM-ADD-TRANSACTION.
001560     PERFORM 400-ADD-ITEM THRU 400-EXIT
001570         UNTIL ITEMADDI-EOF.
001580     PERFORM 800-REWRITE-ITEM-MASTER THRU 800-EXIT.
001590     PERFORM 900-TERMINATE-RUN.
001600*
001610 050-INITIALIZE-RUN.
001620*
001630     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001640     MOVE 1 TO WS-ITEM-SEQ.
001650     IF STRICT-EDIT-SWITCH-ON
001660         DISPLAY "ITM1000 - RUNNING WITH UPSI-0 STRICT EDIT ON".
001670*
001680 100-LOAD-ITEM-TABLE.
001690*
001700     PERFORM 110-READ-ITEM-MASTER.
001710     IF NOT ITEMMSTI-EOF
001720         ADD 1 TO WS-ITEM-COUNT
001730         SET ITEM-IDX TO WS-ITEM-COUNT
001740         MOVE IM-ITEM-CODE  TO IT-ITEM-CODE (ITEM-IDX)
001750         MOVE IM-ITEM-DESC  TO IT-ITEM-DESC (ITEM-IDX)
001760         MOVE IM-ITEM-PRICE TO IT-ITEM-PRICE (ITEM-IDX)
001770         MOVE IM-ITEM-QTY   TO IT-ITEM-QTY (ITEM-IDX)
001780         IF IT-ITEM-CODE-SEQ (ITEM-IDX) IS NUMERIC
001790           AND IT-ITEM-CODE-SEQ (ITEM-IDX) >= WS-ITEM-SEQ
001800             COMPUTE WS-ITEM-SEQ =
001810                 IT-ITEM-CODE-SEQ (ITEM-IDX) + 1.
001820 100-EXIT.
001830     EXIT.
001840*
001850 110-READ-ITEM-MASTER.
001860*
001870     READ ITEMMSTI INTO IM-ITEM-MASTER-RECORD
001880         AT END
001890             MOVE "Y" TO ITEMMSTI-EOF-SWITCH.
001900*
001910 310-READ-ITEM-ADD-TRANSACTION.
001920*
001930     READ ITEMADDI INTO ITEM-ADD-TRANSACTION
001940         AT END
001950             MOVE "Y" TO ITEMADDI-EOF-SWITCH.
001960*
001970 400-ADD-ITEM.
001980*
001990     PERFORM 450-EDIT-ITEM-TRANSACTION THRU 450-EXIT.
002000     IF NOT ITEM-EDIT-PASSED
002010         ADD 1 TO WS-ITEMS-REJECTED
002020     ELSE
002030         IF WS-ITEM-COUNT >= 2000
002040             DISPLAY "ITM1000 - CANNOT SAVE DATA"
002050             DISPLAY "ITM1000 - ITEM TABLE IS FULL"
002060             ADD 1 TO WS-ITEMS-REJECTED
002070         ELSE
002080             PERFORM 410-ASSIGN-ITEM-CODE
002090             ADD 1 TO WS-ITEM-COUNT
002100             SET ITEM-IDX TO WS-ITEM-COUNT
002110             MOVE WS-NEW-ITEM-CODE  TO IT-ITEM-CODE (ITEM-IDX)
002120             MOVE IAT-ITEM-DESC     TO IT-ITEM-DESC (ITEM-IDX)
002130             MOVE IAT-ITEM-PRICE    TO IT-ITEM-PRICE (ITEM-IDX)
002140             MOVE IAT-ITEM-QTY      TO IT-ITEM-QTY (ITEM-IDX)
002150             ADD 1 TO WS-ITEMS-ADDED
002160             DISPLAY "ITM1000 - ADDED ITEM " WS-NEW-ITEM-CODE.
002170     PERFORM 310-READ-ITEM-ADD-TRANSACTION.
002180 400-EXIT.
002190     EXIT.
002200*
002210 410-ASSIGN-ITEM-CODE.
002220*
002230     MOVE "ITEM-" TO WS-NEW-ITEM-CODE (1:5).
002240     MOVE WS-ITEM-SEQ TO WS-NEW-ITEM-CODE-SEQ.
002250     ADD 1 TO WS-ITEM-SEQ.
002260*
002270 450-EDIT-ITEM-TRANSACTION.
002280*
002290     MOVE "Y" TO ITEM-EDIT-SWITCH.
002300     IF IAT-ITEM-DESC = SPACE
002310         MOVE "N" TO ITEM-EDIT-SWITCH
002320         DISPLAY "ITM1000 - REJECTED, ITEM-DESC IS BLANK".
002330     IF IAT-ITEM-PRICE-X IS NOT NUMERIC
002340         MOVE "N" TO ITEM-EDIT-SWITCH
002350         DISPLAY "ITM1000 - REJECTED, ITEM-PRICE NOT NUMERIC"
002360     ELSE
002370         IF IAT-ITEM-PRICE < ZERO
002380             MOVE "N" TO ITEM-EDIT-SWITCH
002390             DISPLAY "ITM1000 - REJECTED, ITEM-PRICE IS "
002400                     "NEGATIVE".
002410     IF IAT-ITEM-QTY-X IS NOT NUMERIC
002420         MOVE "N" TO ITEM-EDIT-SWITCH
002430         DISPLAY "ITM1000 - REJECTED, ITEM-QTY NOT NUMERIC".
002440 450-EXIT.
002450     EXIT.
002460*
002470 800-REWRITE-ITEM-MASTER.
002480*
002490     PERFORM 810-WRITE-ITEM-RECORD
002500         VARYING ITEM-IDX FROM 1 BY 1
002510         UNTIL ITEM-IDX > WS-ITEM-COUNT.
002520     DISPLAY "ITM1000 - " WS-ITEMS-ADDED    " ITEM(S) ADDED".
002530     DISPLAY "ITM1000 - " WS-ITEMS-REJECTED " ITEM(S) REJECTED".
002540 800-EXIT.
002550     EXIT.
002560*
002570 810-WRITE-ITEM-RECORD.
002580*
002590     MOVE IT-ITEM-CODE (ITEM-IDX)  TO IM-ITEM-CODE.
002600     MOVE IT-ITEM-DESC (ITEM-IDX)  TO IM-ITEM-DESC.
002610     MOVE IT-ITEM-PRICE (ITEM-IDX) TO IM-ITEM-PRICE.
002620     MOVE IT-ITEM-QTY (ITEM-IDX)   TO IM-ITEM-QTY.
002630     WRITE ITEMMSTO-RECORD-AREA FROM IM-ITEM-MASTER-RECORD.
002640     IF NOT ITEMMSTO-SUCCESSFUL
002650         DISPLAY "ITM1000 - CANNOT SAVE DATA"
002660         DISPLAY "ITM1000 - FILE STATUS IS " ITEMMSTO-FILE-STATUS
002670         DISPLAY "ITM1000 - ITEM-CODE WAS " IT-ITEM-CODE (ITEM-IDX).
002680*
002690 900-TERMINATE-RUN.
002700*
002710     CLOSE ITEMMSTI
002720           ITEMMSTO
002730           ITEMADDI.
002740     STOP RUN.
