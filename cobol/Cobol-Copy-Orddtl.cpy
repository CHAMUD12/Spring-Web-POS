      *******************************************************
      ** ORDER DETAIL RECORD LAYOUT -- OUTPUT OF ORD1000 TO THE
      ** ORDER-DETAIL-OUT FILE.  RECORD IS 80 BYTES; THE FIVE
      ** FIELDS BELOW LEAVE 15 BYTES OF TRAILING FILLER.
      **
      ** 2011-02-18  RTW  ORIGINAL COPYBOOK (REQUEST 5102, ORDER
      **                  POSTING PROJECT).
      *******************************************************

       01  OD-ORDER-DETAIL-RECORD.
           05  OD-DET-ORDER-ID             PIC X(20).
           05  OD-DET-ITEM-CODE            PIC X(20).
           05  OD-DET-QUANTITY             PIC 9(5).
           05  OD-DET-UNIT-PRICE           PIC S9(7)V99.
           05  OD-DET-TOTAL-PRICE          PIC S9(9)V99.
           05  FILLER                      PIC X(15).
