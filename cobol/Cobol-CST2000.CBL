000010 IDENTIFICATION DIVISION.
000020*
000030 PROGRAM-ID.  CST2000.
000040*
000050 AUTHOR.      R T WOJCIK.
000060*
000070 INSTALLATION. MERCHANTS DATA CENTER.
000080*
000090 DATE-WRITTEN. 04/14/89.
000100*
000110 DATE-COMPILED.
000120*
000130 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000140*
000150*****************************************************************
000160*                                                               *
000170*   CST2000 - CUSTOMER MASTER MAINTENANCE                      *
000180*                                                               *
000190*   LOADS THE CUSTOMER MASTER (CUSTMSTI) INTO A WORKING-        *
000200*   STORAGE TABLE, APPLIES EACH MAINTENANCE TRANSACTION ON      *
000210*   CUSTMNTI IN THE ORDER IT ARRIVES, AND REWRITES THE TABLE     *
000220*   AS THE NEW CUSTOMER MASTER (CUSTMSTO).  VALID ACTION CODES  *
000230*   ARE -                                                       *
000240*         1 = ADD         4 = INQUIRE                           *
000250*         2 = CHANGE      5 = LIST                               *
000260*         3 = DELETE                                             *
000270*                                                                *
000280*   ADD ALWAYS GENERATES A FRESH CUST-ID; ANY ID SUPPLIED ON     *
000290*   THE TRANSACTION IS IGNORED.  DELETE IS LOGICAL - THE ROW     *
000300*   IS FLAGGED AND DROPPED FROM THE CUSTMSTO REWRITE, IT IS      *
000310*   NOT PHYSICALLY REMOVED FROM THE TABLE DURING THE RUN.        *
000320*                                                                *
000330*****************************************************************
000340*
000350*   CHANGE LOG
000360*
000370*   04/14/89  RTW  REQUEST 4471 - ORIGINAL PROGRAM, CUSTOMER
000380*                  ADD/CHANGE/DELETE MAINTENANCE FOR THE NEW
000390*                  POINT-OF-SALE MASTER FILE CONVERSION.
000400*   11/02/89  RTW  REQUEST 4502 - ADDED THE INQUIRE ACTION CODE,
000410*                  CUSTOMER SERVICE WANTED A LOOKUP WITHOUT
000420*                  HAVING TO KEY A CHANGE TRANSACTION.
000430*   06/19/90  DJP  REQUEST 4618 - ADDED THE LIST ACTION CODE TO
000440*                  SUPPORT THE MONTH-END CUSTOMER ROSTER RUN.
000450*   02/27/92  RTW  REQUEST 4795 - CUST-PROFILE FIELD WIDENED
000460*                  FROM 24 TO 40 PER MARKETING REQUEST.
000470*   09/08/94  MLK  REQUEST 4960 - CHANGE-CUSTOMER NOW REPORTS
000480*                  THE CUST-ID ON A NOT-FOUND CONDITION, NOT
000490*                  JUST THE WORD "NOT FOUND" -- HELP DESK WAS
000500*                  GETTING CALLS THEY COULDN'T TRACE.
000510*   01/11/99  MLK  REQUEST 5190 - Y2K REMEDIATION.  RUN DATE
000520*                  NOW ACCEPTED AS A 4-DIGIT YEAR (WAS A 2-
000530*                  DIGIT WINDOW).  SEE WS-RUN-DATE.
000540*   07/23/01  JWB  REQUEST 5355 - RAISED THE CUSTOMER TABLE
000550*                  CAPACITY FROM 500 TO 2000 ROWS, STORE WAS
000560*                  RUNNING OUT OF ROOM DURING THE HOLIDAY RUSH.
000570*   03/14/08  DJP  REQUEST 5720 - ADDED CT-DELETED-SWITCH SO A
000580*                  DELETE NO LONGER SHIFTS THE REST OF THE
000590*                  TABLE DOWN ONE ROW AT A TIME.
000600*   11/02/13  RTW  REQUEST 6101 - CUST-ID SEQUENCE NOW RE-SEEDS
000610*                  FROM THE HIGHEST ID ON THE INCOMING MASTER
000620*                  INSTEAD OF RESTARTING AT 1 EVERY RUN.
000630*
000640 ENVIRONMENT DIVISION.
000650*
000660 CONFIGURATION SECTION.
000670*
000680 SPECIAL-NAMES.
000690     CLASS VALID-ACTION-CODE IS "1" "2" "3" "4" "5".
000700*
000710 INPUT-OUTPUT SECTION.
000720*
000730 FILE-CONTROL.
000740*
000750     SELECT CUSTMSTI ASSIGN TO CUSTMSTI.
000760     SELECT CUSTMSTO ASSIGN TO CUSTMSTO
000770                     FILE STATUS IS CUSTMSTO-FILE-STATUS.
000780     SELECT CUSTMNTI ASSIGN TO CUSTMNTI.
000790*
000800 DATA DIVISION.
000810*
000820 FILE SECTION.
000830*
000840 FD  CUSTMSTI.
000850*
000860 01  CUSTMSTI-RECORD-AREA    PIC X(145).
000870*
000880 FD  CUSTMSTO.
000890*
000900 01  CUSTMSTO-RECORD-AREA    PIC X(145).
000910*
000920 FD  CUSTMNTI.
000930*
000940 01  CUSTMNTI-RECORD-AREA    PIC X(146).
000950*
000960 WORKING-STORAGE SECTION.
000970*
000975     COPY "Cobol-Copy-Custmast.cpy".
000976*
000980 01  SWITCHES.
000990     05  CUSTMSTI-EOF-SWITCH         PIC X   VALUE "N".
001000         88  CUSTMSTI-EOF                    VALUE "Y".
001010     05  CUSTMNTI-EOF-SWITCH         PIC X   VALUE "N".
001020         88  CUSTMNTI-EOF                    VALUE "Y".
001030     05  CUSTOMER-FOUND-SWITCH       PIC X   VALUE "N".
001040         88  CUSTOMER-FOUND                  VALUE "Y".
001050*
001060 01  FILE-STATUS-FIELDS.
001070     05  CUSTMSTO-FILE-STATUS       PIC XX.
001080         88  CUSTMSTO-SUCCESSFUL             VALUE "00".
001090*
001100 01  WS-COUNTERS.
001110     05  WS-CUST-COUNT              PIC S9(5)  COMP VALUE ZERO.
001120     05  WS-CUST-IDX-SAVE           PIC S9(5)  COMP VALUE ZERO.
001130     05  WS-CUST-SEQ                PIC S9(11) COMP VALUE ZERO.
001140     05  WS-CUSTOMERS-LISTED        PIC S9(5)  COMP VALUE ZERO.
001150*
001160 01  WS-DATE-FIELDS.
001170     05  WS-RUN-DATE.
001180         10  WS-RUN-YEAR            PIC 9(4).
001190         10  WS-RUN-MONTH           PIC 9(2).
001200         10  WS-RUN-DAY             PIC 9(2).
001210*
001220 01  CUSTOMER-MAINT-TRANSACTION.
001230     05  CMT-ACTION-CODE            PIC X(01).
001240         88  CMT-ADD-ACTION                  VALUE "1".
001250         88  CMT-CHANGE-ACTION               VALUE "2".
001260         88  CMT-DELETE-ACTION                VALUE "3".
001270         88  CMT-INQUIRE-ACTION               VALUE "4".
001280         88  CMT-LIST-ACTION                   VALUE "5".
001290     05  CMT-CUST-ID                PIC X(20).
001300     05  CMT-CUST-NAME              PIC X(30).
001310     05  CMT-CUST-ADDRESS            PIC X(40).
001320     05  CMT-CUST-MOBILE            PIC X(15).
001330     05  CMT-CUST-PROFILE           PIC X(40).
001340*
001350 01  CUSTOMER-TABLE.
001360     05  CUST-TABLE-ENTRY OCCURS 2000 TIMES
001370                          INDEXED BY CUST-IDX.
001380         10  CT-CUST-ID             PIC X(20).
001390         10  CT-CUST-ID-PARTS REDEFINES CT-CUST-ID.
001400             15  CT-CUST-ID-PREFIX  PIC X(09).
001410             15  CT-CUST-ID-SEQ-X   PIC X(11).
001420             15  CT-CUST-ID-SEQ REDEFINES CT-CUST-ID-SEQ-X
001430                                    PIC 9(11).
001440         10  CT-CUST-NAME           PIC X(30).
001450         10  CT-CUST-ADDRESS         PIC X(40).
001460         10  CT-CUST-MOBILE         PIC X(15).
001470         10  CT-CUST-PROFILE        PIC X(40).
001480         10  CT-DELETED-SWITCH      PIC X(01) VALUE "N".
001490             88  CT-DELETED                   VALUE "Y".
001500*
001510 01  WS-NEW-CUST-ID-WORK.
001520     05  WS-NEW-CUST-ID             PIC X(20).
001530 01  WS-NEW-CUST-ID-PARTS REDEFINES WS-NEW-CUST-ID-WORK.
001540     05  WS-NEW-CUST-ID-SEQ-X       PIC X(11).
001550     05  WS-NEW-CUST-ID-SEQ REDEFINES WS-NEW-CUST-ID-SEQ-X
001560                                    PIC 9(11).
001570*
001580 01  WS-MESSAGES.
001590     05  WS-ERROR-MESSAGE           PIC X(60).
001600     05  WS-ERROR-CODE              PIC X(01).
001610*
001620 01  WS-LIST-HEADING.
001630     05  FILLER                     PIC X(17) VALUE
001640                                    "CUSTOMER LIST -- ".
001650     05  WHL-MONTH                  PIC 9(2).
001660     05  FILLER                     PIC X(01) VALUE "/".
001670     05  WHL-DAY                    PIC 9(2).
001680     05  FILLER                     PIC X(01) VALUE "/".
001690     05  WHL-YEAR                   PIC 9(4).
001700*
001710 PROCEDURE DIVISION.
001720*
001730 000-MAINTAIN-CUSTOMERS.
001740*
001750     PERFORM 050-INITIALIZE-RUN.
001760     OPEN INPUT  CUSTMSTI
001770                 CUSTMNTI
001780          OUTPUT CUSTMSTO.
001790     PERFORM 100-LOAD-CUSTOMER-TABLE THRU 100-EXIT
001800         UNTIL CUSTMSTI-EOF.
001810     PERFORM 310-READ-MAINT-TRANSACTION.
001820     PERFORM 300-PROCESS-MAINT-TRANSACTION THRU 300-EXIT
001830         UNTIL CUSTMNTI-EOF.
001840     PERFORM 800-REWRITE-CUSTOMER-MASTER THRU 800-EXIT.
001850     PERFORM 900-TERMINATE-RUN.
001860*
001870 050-INITIALIZE-RUN.
001880*
001890     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001900     MOVE WS-RUN-MONTH TO WHL-MONTH.
001910     MOVE WS-RUN-DAY   TO WHL-DAY.
001920     MOVE WS-RUN-YEAR  TO WHL-YEAR.
001930     MOVE 1 TO WS-CUST-SEQ.
001940*
001950 100-LOAD-CUSTOMER-TABLE.
001960*
001970     PERFORM 110-READ-CUSTOMER-MASTER.
001980     IF NOT CUSTMSTI-EOF
001990         ADD 1 TO WS-CUST-COUNT
002000         SET CUST-IDX TO WS-CUST-COUNT
002010         MOVE CM-CUST-ID      TO CT-CUST-ID (CUST-IDX)
002020         MOVE CM-CUST-NAME    TO CT-CUST-NAME (CUST-IDX)
002030         MOVE CM-CUST-ADDRESS TO CT-CUST-ADDRESS (CUST-IDX)
002040         MOVE CM-CUST-MOBILE  TO CT-CUST-MOBILE (CUST-IDX)
002050         MOVE CM-CUST-PROFILE TO CT-CUST-PROFILE (CUST-IDX)
002060         MOVE "N"             TO CT-DELETED-SWITCH (CUST-IDX)
002070         IF CT-CUST-ID-SEQ (CUST-IDX) IS NUMERIC
002080           AND CT-CUST-ID-SEQ (CUST-IDX) >= WS-CUST-SEQ
002090             COMPUTE WS-CUST-SEQ =
002100                 CT-CUST-ID-SEQ (CUST-IDX) + 1.
002110 100-EXIT.
002120     EXIT.
002130*
002140 110-READ-CUSTOMER-MASTER.
002150*
002160     READ CUSTMSTI INTO CM-CUSTOMER-MASTER-RECORD
002170         AT END
002180             MOVE "Y" TO CUSTMSTI-EOF-SWITCH.
002190*
002220 300-PROCESS-MAINT-TRANSACTION.
002230*
002240     MOVE SPACE TO WS-ERROR-MESSAGE.
002250     IF CMT-ACTION-CODE IS VALID-ACTION-CODE
002260         EVALUATE TRUE
002270             WHEN CMT-ADD-ACTION
002280                 PERFORM 400-ADD-CUSTOMER THRU 400-EXIT
002290             WHEN CMT-CHANGE-ACTION
002300                 PERFORM 420-CHANGE-CUSTOMER THRU 420-EXIT
002310             WHEN CMT-DELETE-ACTION
002320                 PERFORM 430-DELETE-CUSTOMER THRU 430-EXIT
002330             WHEN CMT-INQUIRE-ACTION
002340                 PERFORM 440-INQUIRE-CUSTOMER THRU 440-EXIT
002350             WHEN CMT-LIST-ACTION
002360                 PERFORM 450-LIST-CUSTOMERS THRU 450-EXIT
002370         END-EVALUATE
002380     ELSE
002390         DISPLAY "CST2000 - INVALID ACTION CODE ON TRANSACTION"
002400         DISPLAY "CST2000 - ACTION CODE WAS " CMT-ACTION-CODE.
002410     PERFORM 310-READ-MAINT-TRANSACTION.
002420 300-EXIT.
002430     EXIT.
002440*
002450 310-READ-MAINT-TRANSACTION.
002460*
002470     READ CUSTMNTI INTO CUSTOMER-MAINT-TRANSACTION
002480         AT END
002490             MOVE "Y" TO CUSTMNTI-EOF-SWITCH.
002500*
002510 400-ADD-CUSTOMER.
002520*
002530     IF WS-CUST-COUNT >= 2000
002540         DISPLAY "CST2000 - CANNOT SAVE DATA"
002550         DISPLAY "CST2000 - CUSTOMER TABLE IS FULL"
002560     ELSE
002570         PERFORM 410-ASSIGN-CUSTOMER-ID
002580         ADD 1 TO WS-CUST-COUNT
002590         SET CUST-IDX TO WS-CUST-COUNT
002600         MOVE WS-NEW-CUST-ID  TO CT-CUST-ID (CUST-IDX)
002610         MOVE CMT-CUST-NAME   TO CT-CUST-NAME (CUST-IDX)
002620         MOVE CMT-CUST-ADDRESS TO CT-CUST-ADDRESS (CUST-IDX)
002630         MOVE CMT-CUST-MOBILE TO CT-CUST-MOBILE (CUST-IDX)
002640         MOVE CMT-CUST-PROFILE TO CT-CUST-PROFILE (CUST-IDX)
002650         MOVE "N"             TO CT-DELETED-SWITCH (CUST-IDX)
002660         DISPLAY "CST2000 - ADDED CUSTOMER " WS-NEW-CUST-ID.
002670 400-EXIT.
002680     EXIT.
002690*
002700 410-ASSIGN-CUSTOMER-ID.
002710*
002720     MOVE "CUSTOMER-" TO WS-NEW-CUST-ID (1:9).
002730     MOVE WS-CUST-SEQ TO WS-NEW-CUST-ID-SEQ.
002740     ADD 1 TO WS-CUST-SEQ.
002750*
002760 420-CHANGE-CUSTOMER.
002770*
002780     PERFORM 460-FIND-CUSTOMER.
002790     IF NOT CUSTOMER-FOUND
002800         DISPLAY "CST2000 - CUSTOMER NOT FOUND"
002810         DISPLAY "CST2000 - CUST-ID WAS " CMT-CUST-ID
002820     ELSE
002830         SET CUST-IDX TO WS-CUST-IDX-SAVE
002840         MOVE CMT-CUST-NAME    TO CT-CUST-NAME (CUST-IDX)
002850         MOVE CMT-CUST-ADDRESS TO CT-CUST-ADDRESS (CUST-IDX)
002860         MOVE CMT-CUST-MOBILE  TO CT-CUST-MOBILE (CUST-IDX)
002870         MOVE CMT-CUST-PROFILE TO CT-CUST-PROFILE (CUST-IDX).
002960 420-EXIT.
002970     EXIT.
002980*
002990 430-DELETE-CUSTOMER.
003000*
003010     PERFORM 460-FIND-CUSTOMER.
003020     IF NOT CUSTOMER-FOUND
003030         DISPLAY "CST2000 - CUSTOMER NOT FOUND"
003040         DISPLAY "CST2000 - CUST-ID WAS " CMT-CUST-ID
003050     ELSE
003060         SET CUST-IDX TO WS-CUST-IDX-SAVE
003070         MOVE "Y" TO CT-DELETED-SWITCH (CUST-IDX).
003080 430-EXIT.
003090     EXIT.
003100*
003110 440-INQUIRE-CUSTOMER.
003120*
003130     PERFORM 460-FIND-CUSTOMER.
003140     IF NOT CUSTOMER-FOUND
003150         MOVE "0" TO WS-ERROR-CODE
003160         DISPLAY "CST2000 - CUSTOMER NOT FOUND"
003170     ELSE
003180         SET CUST-IDX TO WS-CUST-IDX-SAVE
003190         DISPLAY "CST2000 - " CT-CUST-ID (CUST-IDX) " "
003200                 CT-CUST-NAME (CUST-IDX)
003210         DISPLAY "CST2000 - " CT-CUST-ADDRESS (CUST-IDX)
003220         DISPLAY "CST2000 - " CT-CUST-MOBILE (CUST-IDX).
003230 440-EXIT.
003240     EXIT.
003250*
003260 450-LIST-CUSTOMERS.
003270*
003280     DISPLAY WS-LIST-HEADING.
003290     MOVE ZERO TO WS-CUSTOMERS-LISTED.
003300     PERFORM 455-LIST-ONE-CUSTOMER
003310         VARYING CUST-IDX FROM 1 BY 1
003320         UNTIL CUST-IDX > WS-CUST-COUNT.
003330     DISPLAY "CST2000 - " WS-CUSTOMERS-LISTED
003340             " CUSTOMER(S) LISTED".
003350 450-EXIT.
003360     EXIT.
003370*
003380 455-LIST-ONE-CUSTOMER.
003390*
003400     IF NOT CT-DELETED (CUST-IDX)
003410         DISPLAY "CST2000 - " CT-CUST-ID (CUST-IDX) " "
003420                 CT-CUST-NAME (CUST-IDX)
003430         ADD 1 TO WS-CUSTOMERS-LISTED.
003440*
003450 460-FIND-CUSTOMER.
003460*
003470     MOVE "N" TO CUSTOMER-FOUND-SWITCH.
003480     SET CUST-IDX TO 1.
003490     SEARCH CUST-TABLE-ENTRY
003500         AT END
003510             MOVE "N" TO CUSTOMER-FOUND-SWITCH
003520         WHEN CT-CUST-ID (CUST-IDX) = CMT-CUST-ID
003530             AND NOT CT-DELETED (CUST-IDX)
003540             MOVE "Y" TO CUSTOMER-FOUND-SWITCH
003550             SET WS-CUST-IDX-SAVE TO CUST-IDX.
003560*
003570 800-REWRITE-CUSTOMER-MASTER.
003580*
003590     PERFORM 810-WRITE-CUSTOMER-RECORD
003600         VARYING CUST-IDX FROM 1 BY 1
003610         UNTIL CUST-IDX > WS-CUST-COUNT.
003620 800-EXIT.
003630     EXIT.
003640*
003650 810-WRITE-CUSTOMER-RECORD.
003660*
003670     IF NOT CT-DELETED (CUST-IDX)
003680         MOVE CT-CUST-ID (CUST-IDX)      TO CM-CUST-ID
003690         MOVE CT-CUST-NAME (CUST-IDX)    TO CM-CUST-NAME
003700         MOVE CT-CUST-ADDRESS (CUST-IDX) TO CM-CUST-ADDRESS
003710         MOVE CT-CUST-MOBILE (CUST-IDX)  TO CM-CUST-MOBILE
003720         MOVE CT-CUST-PROFILE (CUST-IDX) TO CM-CUST-PROFILE
003730         WRITE CUSTMSTO-RECORD-AREA FROM CM-CUSTOMER-MASTER-RECORD
003740         IF NOT CUSTMSTO-SUCCESSFUL
003750             DISPLAY "CST2000 - CANNOT SAVE DATA"
003760             DISPLAY "CST2000 - FILE STATUS IS "
003770                     CUSTMSTO-FILE-STATUS
003780             DISPLAY "CST2000 - CUST-ID WAS "
003790                     CT-CUST-ID (CUST-IDX).
003800*
003810 900-TERMINATE-RUN.
003820*
003830     CLOSE CUSTMSTI
003840           CUSTMSTO
003850           CUSTMNTI.
003860     STOP RUN.
